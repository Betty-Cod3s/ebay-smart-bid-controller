000100****************************************************************
000200*                                                               *
000300*              Active Bid Rules Listing (Utility)              *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*=======================
000900*
001000**
001100     PROGRAM-ID.         BIDRULST.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 02/09/1987.
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers, Hatfield, Herts.
001700*    Date-Written.       02/09/1987.
001800*    Date-Compiled.
001900**
002000*    Security.           Copyright (C) 1987-2026, V B Coen.
002100*                        Distributed under the GNU GPL.
002200*                        See the file COPYING for details.
002300**
002400*    Remarks.            Stand alone utility - lists the fixed
002500*                        rule table, one block per rule, to the
002600*                        console for the rule book held on file
002700*                        by the Marketing Dept.
002800**
002900*                        Started life as wsparm, the old Payroll
003000*                        parameter listing utility - table is
003100*                        loaded by MOVE, no input file, no CALLs.
003200**
003300*    Version.            See Prog-Name in WS.
003400**
003500*    Called Modules.     None.
003600**
003700*    Functions Used.     None.
003800*    Called by.          None - run stand alone.
003900**
004000* Changes:
004100* 02/09/87 vbc -      Created as wsparm - listed the Payroll       BID0300
004200*                     pay-rate parameter table for audit.          BID0301
004300* 11/02/91 vbc -  .01 Added condition text column.                 BID0302
004400* 19/11/98 vbc -  .02 Y2K - listing date now ccyymmdd.             BID0303
004500* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.            BID0304
004600* 16/04/24 vbc         Copyright notice updated.                   BID0305
004700* 19/09/25 vbc - 3.3.00 Version update and builds reset.           BID0306
004800* 06/01/26 vbc - 1.0.00 Renamed wsparm to bidrulst & reworked to   BID0307
004900*                      list the ad campaign bid rule table in      BID0308
005000*                      place of the old pay-rate table.            BID0309
005100*                      Ticket MKT-2201.                            BID0310
005200**
005300****************************************************************
005400* Copyright Notice.
005500* ****************
005600*
005700* This notice supersedes all prior notices, updated 2024-04-16.
005800*
005900* These files and programs are part of the Applewood Computers
006000* Accounting System and are Copyright (c) V B Coen 1976-2026.
006100*
006200* This program is free software; you can redistribute it
006300* and/or modify it under the GNU General Public License as
006400* published by the Free Software Foundation, version 3 and
006500* later, for PERSONAL USAGE ONLY, including use within a
006600* business but EXCLUDING repackaging, resale, rental or hire.
006700*
006800* Distributed in the hope that it will be useful, but WITHOUT
006900* ANY WARRANTY; without even the implied warranty of fitness
007000* for a particular purpose.  See the GNU GPL for more details.
007100*
007200* You should have received a copy of the GNU GPL along with
007300* ACAS; see the file COPYING.  If not, write to the Free
007400* Software Foundation, 59 Temple Place, Boston, MA 02111 USA.
007500****************************************************************
007600*
007700 ENVIRONMENT             DIVISION.
007800*=======================
007900*
008000 copy  "envdiv.cob".
008100*
008200 INPUT-OUTPUT            SECTION.
008300*-----------------------
008400*                                      none - no files used.
008500 DATA                    DIVISION.
008600*=======================
008700*
008800 WORKING-STORAGE SECTION.
008900*-----------------------
009000*
009100 77  Prog-Name           pic x(17)     value "BIDRULST (1.0.00)".
009200*
009300 01  WS-Run-Date-Fields.
009400     03  WS-Run-Date         pic 9(8).
009500     03  WS-Run-Date-X   redefines  WS-Run-Date.
009600         05  WS-Run-CCYY         pic 9(4).
009700         05  WS-Run-MM           pic 99.
009800         05  WS-Run-DD           pic 99.
009900     03  FILLER              pic x(02).
010000*
010100 01  WS-Run-Date-Edit        value spaces.
010200     03  WS-Edit-MM          pic 99.
010300     03  FILLER              pic x  value "/".
010400     03  WS-Edit-DD          pic 99.
010500     03  FILLER              pic x  value "/".
010600     03  WS-Edit-CCYY        pic 9(4).
010700*
010800*   Pct adjustment is held signed for the rule table, but shown
010900*   on the listing as a sign literal plus an unsigned magnitude,
011000*   or as N/A when the rule carries no bid adjustment.
011100*
011200 01  WS-Pct-Work.
011300     03  WS-Pct-Signed       pic s999      comp-3.
011400     03  WS-Pct-Magnitude    pic 999       comp-3.
011500     03  WS-Pct-Sign         pic x.
011600     03  WS-Pct-Mag-Disp     pic x(03).
011700     03  FILLER              pic x(02).
011800*
011900*   Printable tail of the pct work area - not currently read by
012000*   any paragraph, kept alongside WS-Pct-Work as a ready-made
012100*   view for anyone adding a one-line dump during fault-finding.
012200*
012300 01  WS-Pct-Work-X       redefines  WS-Pct-Work.
012400     03  FILLER              pic x(04).
012500     03  WS-Pct-Tail-Text     pic x(06).
012600*
012700*   Assembled output line, built by STRING, then DISPLAYed as one
012800*   record.  The Rule-Tag breakdown is kept as an alternate view
012900*   of the same bytes, same reason as WS-Pct-Work-X above.
013000*
013100 01  WS-Rule-Line            pic x(80)  value spaces.
013200 01  WS-Rule-Line-X      redefines  WS-Rule-Line.
013300     03  WS-Line-Tag         pic x(10).
013400     03  WS-Line-Detail      pic x(70).
013500*
013600 01  WS-Counters.
013700     03  Ix                  pic 9      comp.
013800     03  WS-Seq-Disp         pic 9.
013900     03  FILLER              pic x(02).
014000*
014100 copy  "wsbidrul.cob".
014200*
014300 PROCEDURE DIVISION.
014400*===================
014500*
014600 AA000-Main              SECTION.
014700*********************************
014800*
014900     accept   WS-Run-Date  from  date yyyymmdd.
015000     move     WS-Run-MM    to    WS-Edit-MM.
015100     move     WS-Run-DD    to    WS-Edit-DD.
015200     move     WS-Run-CCYY  to    WS-Edit-CCYY.
015300*
015400     perform  AA005-Load-Rule-Table.
015500     display  "ACTIVE BID RULES AS OF " WS-Run-Date-Edit.
015600     display  spaces.
015700     perform  AA010-List-Rules  thru  AA010-Exit.
015800     goback.
015900*
016000 AA000-Exit.  exit section.
016100*
016200 AA005-Load-Rule-Table   SECTION.
016300*********************************
016400*
016500*   The fixed 5 rule set, loaded in evaluation order - see
016600*   BIDRULES BB020-Evaluate-Rules for the live copy of the
016700*   same logic, kept separate so this listing cannot itself
016800*   alter rule-engine behaviour.
016900*
017000     move     1                      to  BID-Rule-Seq (1).
017100     move     "HIGH-PERFORMANCE"     to  BID-Rule-Name (1).
017200     move     "ACOS < 30 AND SALES > 0"
017300                                      to  BID-Rule-Condition (1).
017400     move     "INCREASE"             to  BID-Rule-Action (1).
017500     move     10                     to  BID-Rule-Adjust-Pct (1).
017600*
017700     move     2                      to  BID-Rule-Seq (2).
017800     move     "POOR-PERFORMANCE"     to  BID-Rule-Name (2).
017900     move     "ACOS > 30 AND SALES > 0"
018000                                      to  BID-Rule-Condition (2).
018100     move     "DECREASE"             to  BID-Rule-Action (2).
018200     move     -10                    to  BID-Rule-Adjust-Pct (2).
018300*
018400     move     3                      to  BID-Rule-Seq (3).
018500     move     "NO-CONVERSION"        to  BID-Rule-Name (3).
018600     move     "AD-SPEND >= 10 AND SALES = 0"
018700                                      to  BID-Rule-Condition (3).
018800     move     "PAUSE"                to  BID-Rule-Action (3).
018900     move     zero                   to  BID-Rule-Adjust-Pct (3).
019000*
019100     move     4                      to  BID-Rule-Seq (4).
019200     move     "LOW-SPEND-NO-SALES"   to  BID-Rule-Name (4).
019300     move     "AD-SPEND >= 5 AND < 10 AND SALES = 0"
019400                                      to  BID-Rule-Condition (4).
019500     move     "DECREASE"             to  BID-Rule-Action (4).
019600     move     -20                    to  BID-Rule-Adjust-Pct (4).
019700*
019800     move     5                      to  BID-Rule-Seq (5).
019900     move     "EXCELLENT-PERFORMANCE"
020000                                      to  BID-Rule-Name (5).
020100     move     "ACOS < 15 AND SALES > 5"
020200                                      to  BID-Rule-Condition (5).
020300     move     "INCREASE"             to  BID-Rule-Action (5).
020400     move     20                     to  BID-Rule-Adjust-Pct (5).
020500*
020600 AA005-Exit.  exit section.
020700*
020800 AA010-List-Rules        SECTION.
020900*********************************
021000*
021100     perform  AA012-Print-One-Rule  thru  AA012-Exit
021200              varying  Ix  from 1 by 1
021300              until    Ix > 5.
021400*
021500 AA010-Exit.  exit section.
021600*
021700 AA012-Print-One-Rule.
021800     move     spaces  to  WS-Rule-Line.
021900     move     BID-Rule-Seq (Ix)   to  WS-Seq-Disp.
022000     string   WS-Seq-Disp        delimited by size
022100              ". "                delimited by size
022200              BID-Rule-Name (Ix)  delimited by size
022300              into WS-Rule-Line
022400     end-string.
022500     display  WS-Rule-Line.
022600*
022700     move     spaces  to  WS-Rule-Line.
022800     string   "   Condition: "              delimited by size
022900              BID-Rule-Condition (Ix)       delimited by size
023000              into WS-Rule-Line
023100     end-string.
023200     display  WS-Rule-Line.
023300*
023400     move     BID-Rule-Adjust-Pct (Ix)  to  WS-Pct-Signed.
023500     if       WS-Pct-Signed = zero
023600              move  "N/A"  to  WS-Pct-Mag-Disp
023700              move  space  to  WS-Pct-Sign
023800     else
023900              if    WS-Pct-Signed < zero
024000                    compute  WS-Pct-Magnitude
024100                             =  zero - WS-Pct-Signed
024200                    move     "-"            to  WS-Pct-Sign
024300              else
024400                    move     WS-Pct-Signed  to  WS-Pct-Magnitude
024500                    move     "+"            to  WS-Pct-Sign
024600              end-if
024700              move  WS-Pct-Magnitude  to  WS-Pct-Mag-Disp
024800     end-if.
024900*
025000     move     spaces  to  WS-Rule-Line.
025100     if       WS-Pct-Signed = zero
025200              string   "   Action:    "     delimited by size
025300                       BID-Rule-Action (Ix)  delimited by size
025400                       " N/A"                delimited by size
025500                       into WS-Rule-Line
025600              end-string
025700     else
025800              string   "   Action:    "     delimited by size
025900                       BID-Rule-Action (Ix)  delimited by size
026000                       " "                   delimited by size
026100                       WS-Pct-Sign           delimited by size
026200                       WS-Pct-Mag-Disp       delimited by size
026300                       "%"                   delimited by size
026400                       into WS-Rule-Line
026500              end-string
026600     end-if.
026700     display  WS-Rule-Line.
026800     display  spaces.
026900*
027000 AA012-Exit.  exit.
027100*
