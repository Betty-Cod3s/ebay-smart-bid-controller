000100****************************************************************
000200*                                                               *
000300*              Bid Adjustment Analyser (Driver)                *
000400*                                                               *
000500*        Uses RW (Report Writer for the summary print)        +
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*=======================
001100*
001200**
001300     PROGRAM-ID.         BIDANLZ.
001400**
001500*    Author.             V B Coen FBCS, FIDM, FIDPM, 11/03/1986.
001600*                        For Applewood Computers.
001700**
001800*    Installation.       Applewood Computers, Hatfield, Herts.
001900*    Date-Written.       11/03/1986.
002000*    Date-Compiled.
002100**
002200*    Security.           Copyright (C) 1986-2026, V B Coen.
002300*                        Distributed under the GNU GPL.
002400*                        See the file COPYING for details.
002500**
002600*    Remarks.            Reads the Campaign Report file, calls
002700*                        BIDRULES per campaign record to get an
002800*                        action & new bid, writes a Recommend-
002900*                        -ations record for every campaign that
003000*                        is not left NO-CHANGE, and prints the
003100*                        Bid Adjustment Summary Report.
003200*
003300*                        Started life as ordrgstr, the old mail
003400*                        order Response Register print.
003500**
003600*    Version.            See Prog-Name in WS.
003700**
003800*    Called Modules.     BIDRULES.
003900**
004000*    Functions Used.     None.
004100*    Files used :
004200*                        Campaign-Report.   input
004300*                        Recommendations.   output
004400*                        Summary-Report.    output (print)
004500**
004600* Changes:
004700* 11/03/86 vbc -      Created as ordrgstr - mail order Response    BID0200
004800*                     Register print for the Catalogue Div.        BID0201
004900* 30/07/89 vbc -  .01 Added Pause band for 0 response lines.       BID0202
005000* 14/06/94 vbc -  .02 Widened money fields, 7 digit spend.         BID0203
005100* 19/11/98 vbc -  .03 Y2K - dates now ccyymmdd, no logic           BID0204
005200*                     change otherwise.                            BID0205
005300* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.            BID0206
005400* 16/04/24 vbc         Copyright notice updated.                   BID0207
005500* 19/09/25 vbc - 3.3.00 Version update and builds reset.           BID0208
005600* 05/01/26 vbc - 1.0.00 Renamed ordrgstr to bidanlz & reworked     BID0209
005700*                      to drive the new online ad campaign bid     BID0210
005800*                      rule engine (bidrules) in place of the      BID0211
005900*                      old response-cost table.  Ticket MKT2201.   BID0212
006000* 09/01/26 vbc - 1.0.01 Top 5 detail lines added to summary.       BID0213
006100* 12/01/26 vbc - 1.0.02 No-recommendations message added.          BID0214
006200**
006300****************************************************************
006400* Copyright Notice.
006500* ****************
006600*
006700* This notice supersedes all prior notices, updated 2024-04-16.
006800*
006900* These files and programs are part of the Applewood Computers
007000* Accounting System and are Copyright (c) V B Coen 1976-2026.
007100*
007200* This program is free software; you can redistribute it
007300* and/or modify it under the GNU General Public License as
007400* published by the Free Software Foundation, version 3 and
007500* later, for PERSONAL USAGE ONLY, including use within a
007600* business but EXCLUDING repackaging, resale, rental or hire.
007700*
007800* Distributed in the hope that it will be useful, but WITHOUT
007900* ANY WARRANTY; without even the implied warranty of fitness
008000* for a particular purpose.  See the GNU GPL for more details.
008100*
008200* You should have received a copy of the GNU GPL along with
008300* ACAS; see the file COPYING.  If not, write to the Free
008400* Software Foundation, 59 Temple Place, Boston, MA 02111 USA.
008500****************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*=======================
008900*
009000 copy  "envdiv.cob".
009100 SPECIAL-NAMES.
009200       C01  IS  TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT            SECTION.
009500*-----------------------
009600*
009700 FILE-CONTROL.
009800 copy  "selbidcr.cob".
009900 copy  "selbidrc.cob".
010000 copy  "selbidpr.cob".
010100*
010200 DATA                    DIVISION.
010300*=======================
010400*
010500 FILE SECTION.
010600*-------------
010700*
010800 copy  "fdbidcr.cob".
010900 copy  "fdbidrc.cob".
011000 copy  "fdbidpr.cob".
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400*
011500 77  Prog-Name           pic x(17)     value "BIDANLZ (1.0.02)".
011600*
011700 01  WS-File-Status.
011800     03  BID-Cmp-Status      pic xx     value "00".
011900     03  BID-Rec-Status      pic xx     value "00".
012000     03  BID-Prt-Status      pic xx     value "00".
012100     03  FILLER              pic x(02).
012200*
012300 01  WS-Switches.
012400     03  WS-Reply            pic x.
012500     03  WS-Eof-Switch       pic x      value "N".
012600         88  WS-Eof                     value "Y".
012700     03  WS-Term-Code        pic 99     value zero.
012800     03  FILLER              pic x(02).
012900*
013000 01  WS-Counters.
013100     03  WS-Rec-Cnt-In       pic 9(7)   comp.
013200     03  WS-Rec-Cnt-Out      pic 9(7)   comp.
013300     03  WS-Increase-Cnt     pic 9(7)   comp.
013400     03  WS-Decrease-Cnt     pic 9(7)   comp.
013500     03  WS-Pause-Cnt        pic 9(7)   comp.
013600     03  WS-Top5-Cnt         pic 9      comp.
013700     03  Ix                  pic 9      comp.
013800     03  FILLER              pic x(02).
013900*
014000 01  WS-Amount-Fields.
014100     03  WS-Total-Cur-Bid    pic s9(7)v99  comp-3.
014200     03  WS-Total-Rec-Bid    pic s9(7)v99  comp-3.
014300     03  WS-Net-Change       pic s9(7)v99  comp-3.
014400     03  WS-Pct-Change       pic s999v99   comp-3.
014500     03  WS-Pct-Change-1dp   pic s999v9    comp-3.
014600     03  WS-Pct-Disp         pic +zz9.9.
014700     03  FILLER              pic x(02).
014800*
014900*   Edited display fields for the Top-5 detail lines - fed from
015000*   the comp-3 table entries, then sourced by Bid-Detail-Line.
015100*
015200 01  WS-Display-Fields.
015300     03  WS-Cur-Bid-Disp     pic $zzzz9.99.
015400     03  WS-Rec-Bid-Disp     pic $zzzz9.99.
015500     03  FILLER              pic x(02).
015600*
015700*   Working copy of the Campaign-Report input record for edit
015800*   of non-numeric fields before the record is used further.
015900*
016000 01  WS-Campaign-Work.
016100     03  WS-Cmp-Current-Bid  pic s9(5)v99  comp-3.
016200     03  WS-Cmp-Impressions  pic 9(9)      comp.
016300     03  WS-Cmp-Clicks       pic 9(7)      comp.
016400     03  WS-Cmp-Ad-Spend     pic s9(7)v99  comp-3.
016500     03  WS-Cmp-Sales        pic 9(5)      comp.
016600     03  WS-Cmp-Revenue      pic s9(7)v99  comp-3.
016700     03  FILLER              pic x(02).
016800*
016900*   Retained fields for the first 5 recommendations, in the
017000*   order the input records arrived, for the detail section.
017100*
017200 01  WS-Top5-Table.
017300     03  WS-Top5-Entry  OCCURS 5  INDEXED BY WS-Top5-Ix.
017400         05  WS-Top5-Campaign-Id    pic x(10).
017500         05  WS-Top5-Sku            pic x(10).
017600         05  WS-Top5-Action         pic x(9).
017700         05  WS-Top5-Cur-Bid        pic s9(5)v99  comp-3.
017800         05  WS-Top5-Rec-Bid        pic s9(5)v99  comp-3.
017900         05  WS-Top5-Reason         pic x(80).
018000     03  FILLER                     pic x(05).
018100*
018200*   Current fields moved from the Top-5 table entry being
018300*   printed - Report Writer SOURCE needs a plain item, not
018400*   a subscripted one, so the entry is copied here first.  The
018500*   bid amounts are edited straight into WS-Display-Fields.
018600*
018700 01  WS-Detail-Work.
018800     03  WS-Cur-Seq          pic 9        comp.
018900     03  WS-Cur-Sku          pic x(10).
019000     03  WS-Cur-Campaign     pic x(10).
019100     03  WS-Cur-Action       pic x(9).
019200     03  WS-Cur-Reason       pic x(80).
019300     03  FILLER              pic x(03).
019400*
019500 01  WS-Run-Date-Fields.
019600     03  WS-Run-Date         pic 9(8).
019700     03  WS-Run-Date-X   redefines  WS-Run-Date.
019800         05  WS-Run-CCYY         pic 9(4).
019900         05  WS-Run-MM           pic 99.
020000         05  WS-Run-DD           pic 99.
020100     03  FILLER              pic x(02).
020200*
020300 01  WS-Run-Date-Edit        value spaces.
020400     03  WS-Edit-MM          pic 99.
020500     03  FILLER              pic x  value "/".
020600     03  WS-Edit-DD          pic 99.
020700     03  FILLER              pic x  value "/".
020800     03  WS-Edit-CCYY        pic 9(4).
020900*
021000 01  Error-Messages.
021100     03  SY001   pic x(35)
021200         value "SY001 Aborting - check file status".
021300     03  BD001   pic x(30)
021400         value "BD001 Campaign file not found".
021500     03  BD002   pic x(30)
021600         value "BD002 Recommend file open err".
021700     03  BD003   pic x(30)
021800         value "BD003 Summary file open err".
021900     03  FILLER  pic x(01).
022000*
022100 copy  "wsbidlnk.cob".
022200*
022300 REPORT SECTION.
022400*---------------
022500*
022600 RD  Bid-Summary-Report
022700     control      Final
022800     Page Limit   60
022900     Heading      1
023000     First Detail 9
023100     Last  Detail 54
023200     Footing      56.
023300*
023400 01  Bid-Rpt-Heading  Type Page Heading.
023500     03  line   1.
023600         05  col   1   pic x(66)  value all "=".
023700         05  col  68   pic x(10)  source WS-Run-Date-Edit.
023800     03  line   2.
023900         05  col   1   pic x(17)  source Prog-Name.
024000         05  col  20   pic x(40)
024100             value "BID ADJUSTMENT SUMMARY REPORT".
024200     03  line   3.
024300         05  col   1   pic x(66)  value all "=".
024400         05  FILLER  col  78   pic x(03)  value spaces.
024500*
024600 01  Bid-Rpt-Summary-Footing  Type Control Footing Final
024700                                  line plus 2.
024800     03  col   1   pic x(58)
024900         value "No bid adjustments needed.  All campaigns are"
025000         present when WS-Rec-Cnt-Out = zero.
025100     03  col   1               value "Total Recommendations:"
025200         present when WS-Rec-Cnt-Out > zero.
025300         05  col  25   pic zzz9    source WS-Rec-Cnt-Out
025400             present when WS-Rec-Cnt-Out > zero.
025500     03  line + 1.
025600         05  col   1   pic x(44)
025700             value "performing within targets!"
025800             present when WS-Rec-Cnt-Out = zero.
025900         05  col   1           value "Current Total Bids:"
026000             present when WS-Rec-Cnt-Out > zero.
026100         05  col  25  pic $zzzzzz9.99  source WS-Total-Cur-Bid
026200             present when WS-Rec-Cnt-Out > zero.
026300     03  line + 1.
026400         05  col   1           value "Recommended Total Bids:"
026500             present when WS-Rec-Cnt-Out > zero.
026600         05  col  25  pic $zzzzzz9.99  source WS-Total-Rec-Bid
026700             present when WS-Rec-Cnt-Out > zero.
026800     03  line + 1.
026900         05  col   1           value "Net Change:"
027000             present when WS-Rec-Cnt-Out > zero.
027100         05  col  25  pic +zzzzzz9.99  source WS-Net-Change
027200             present when WS-Rec-Cnt-Out > zero.
027300         05  col  42           value "("
027400             present when WS-Rec-Cnt-Out > zero.
027500         05  col  43  pic +zz9.9       source WS-Pct-Disp
027600             present when WS-Rec-Cnt-Out > zero.
027700         05  col  49           value "%)"
027800             present when WS-Rec-Cnt-Out > zero.
027900     03  line + 2.
028000         05  col   1  pic x(9)         value "Increase:"
028100             present when WS-Increase-Cnt > zero.
028200         05  col  11  pic zzz9
028300             source WS-Increase-Cnt
028400             present when WS-Increase-Cnt > zero.
028500         05  col  16  pic x(9)         value "campaigns"
028600             present when WS-Increase-Cnt > zero.
028700     03  line + 1.
028800         05  col   1  pic x(9)         value "Decrease:"
028900             present when WS-Decrease-Cnt > zero.
029000         05  col  11  pic zzz9
029100             source WS-Decrease-Cnt
029200             present when WS-Decrease-Cnt > zero.
029300         05  col  16  pic x(9)         value "campaigns"
029400             present when WS-Decrease-Cnt > zero.
029500     03  line + 1.
029600         05  col   1  pic x(6)         value "Pause:"
029700             present when WS-Pause-Cnt > zero.
029800         05  col  11  pic zzz9
029900             source WS-Pause-Cnt
030000             present when WS-Pause-Cnt > zero.
030100         05  col  16  pic x(9)         value "campaigns"
030200             present when WS-Pause-Cnt > zero.
030300         05  FILLER    col  78  pic x(03)  value spaces.
030400*
030500 01  Bid-Detail-Line  Type Detail  line + 2.
030600     03  col   2   pic 9             source WS-Cur-Seq.
030700     03  col   5   pic x(10)         source WS-Cur-Sku.
030800     03  col  17   pic x(10)         source WS-Cur-Campaign.
030900     03  col  29   pic x(9)          source WS-Cur-Action.
031000     03  col  39   pic $zzzz9.99     source WS-Cur-Bid-Disp.
031100     03  col  49                     value "->".
031200     03  col  52   pic $zzzz9.99     source WS-Rec-Bid-Disp.
031300     03  FILLER    col  63  pic x(03)  value spaces.
031400     03  line + 1.
031500         05  col   5  pic x(74)      source WS-Cur-Reason.
031600         05  FILLER    col  80  pic x(01)  value space.
031700*
031800 PROCEDURE DIVISION.
031900*===================
032000*
032100 AA000-Main              SECTION.
032200*********************************
032300*
032400     accept   WS-Run-Date  from  date yyyymmdd.
032500     move     WS-Run-MM    to    WS-Edit-MM.
032600     move     WS-Run-DD    to    WS-Edit-DD.
032700     move     WS-Run-CCYY  to    WS-Edit-CCYY.
032800*
032900     perform  AA010-Open-Bid-Files.
033000     if       WS-Term-Code not = zero
033100              goback
033200     end-if.
033300     perform  AA050-Process-Campaigns.
033400     perform  AA070-Compute-Summary.
033500     perform  AA080-Print-Summary.
033600     close    BID-Campaign-File
033700              BID-Recommend-File.
033800     goback.
033900*
034000 AA000-Exit.  exit section.
034100*
034200 AA010-Open-Bid-Files    SECTION.
034300*********************************
034400*
034500     open     input  BID-Campaign-File.
034600     if       BID-Cmp-Status not = "00"
034700              display  BD001  BID-Cmp-Status
034800              display  SY001
034900              move     1  to  WS-Term-Code
035000              goback
035100     end-if.
035200*
035300     open     output BID-Recommend-File.
035400     if       BID-Rec-Status not = "00"
035500              display  BD002  BID-Rec-Status
035600              display  SY001
035700              close    BID-Campaign-File
035800              move     2  to  WS-Term-Code
035900              goback
036000     end-if.
036100*
036200     open     output Print-File.
036300     if       BID-Prt-Status not = "00"
036400              display  BD003  BID-Prt-Status
036500              display  SY001
036600              close    BID-Campaign-File
036700                       BID-Recommend-File
036800              move     3  to  WS-Term-Code
036900              goback
037000     end-if.
037100*
037200 AA010-Exit.  exit section.
037300*
037400 AA050-Process-Campaigns SECTION.
037500*********************************
037600*
037700     perform  AA052-Read-And-Eval  thru  AA052-Exit
037800              until    WS-Eof.
037900*
038000 AA050-Exit.  exit section.
038100*
038200 AA052-Read-And-Eval.
038300     read     BID-Campaign-File  next record
038400              at end
038500              set  WS-Eof  to  true
038600              go to  AA052-Exit
038700     end-read.
038800     add      1  to  WS-Rec-Cnt-In.
038900     perform  AA055-Edit-Campaign-Record  thru  AA055-Exit.
039000     perform  AA057-Call-Rule-Engine      thru  AA057-Exit.
039100     if       BLK-Action not = "NO-CHANGE"
039200              perform  AA060-Write-Recommendation
039300                       thru  AA060-Exit
039400     end-if.
039500 AA052-Exit.  exit.
039600*
039700 AA055-Edit-Campaign-Record  SECTION.
039800*************************************
039900*
040000*   Non-numeric / missing numeric fields are treated as zero
040100*   before the record is passed to the rule engine.
040200*
040300     if       Cmp-Current-Bid  is numeric
040400              move  Cmp-Current-Bid  to  WS-Cmp-Current-Bid
040500     else
040600              move  zero             to  WS-Cmp-Current-Bid
040700     end-if.
040800     if       Cmp-Impressions  is numeric
040900              move  Cmp-Impressions  to  WS-Cmp-Impressions
041000     else
041100              move  zero             to  WS-Cmp-Impressions
041200     end-if.
041300     if       Cmp-Clicks  is numeric
041400              move  Cmp-Clicks  to  WS-Cmp-Clicks
041500     else
041600              move  zero        to  WS-Cmp-Clicks
041700     end-if.
041800     if       Cmp-Ad-Spend  is numeric
041900              move  Cmp-Ad-Spend  to  WS-Cmp-Ad-Spend
042000     else
042100              move  zero          to  WS-Cmp-Ad-Spend
042200     end-if.
042300     if       Cmp-Sales  is numeric
042400              move  Cmp-Sales  to  WS-Cmp-Sales
042500     else
042600              move  zero       to  WS-Cmp-Sales
042700     end-if.
042800     if       Cmp-Revenue  is numeric
042900              move  Cmp-Revenue  to  WS-Cmp-Revenue
043000     else
043100              move  zero         to  WS-Cmp-Revenue
043200     end-if.
043300*
043400 AA055-Exit.  exit section.
043500*
043600 AA057-Call-Rule-Engine  SECTION.
043700*********************************
043800*
043900     move     Cmp-Campaign-Id     to  BLK-Campaign-Id.
044000     move     Cmp-Sku             to  BLK-Sku.
044100     move     WS-Cmp-Current-Bid  to  BLK-Current-Bid.
044200     move     WS-Cmp-Impressions  to  BLK-Impressions.
044300     move     WS-Cmp-Clicks       to  BLK-Clicks.
044400     move     WS-Cmp-Ad-Spend     to  BLK-Ad-Spend.
044500     move     WS-Cmp-Sales        to  BLK-Sales.
044600     move     WS-Cmp-Revenue      to  BLK-Revenue.
044700*
044800     call     "BIDRULES"  using  BID-Linkage-Record.
044900*
045000 AA057-Exit.  exit section.
045100*
045200 AA060-Write-Recommendation  SECTION.
045300*************************************
045400*
045500     move     BLK-Campaign-Id      to  Rec-Campaign-Id.
045600     move     BLK-Sku              to  Rec-Sku.
045700     move     BLK-Current-Bid      to  Rec-Current-Bid.
045800     move     BLK-Recommended-Bid  to  Rec-Recommended-Bid.
045900     move     BLK-Action           to  Rec-Action.
046000     move     BLK-Bid-Change       to  Rec-Bid-Change.
046100     move     BLK-Reason           to  Rec-Reason.
046200     move     BLK-Acos             to  Rec-Acos.
046300     move     BLK-Ad-Spend         to  Rec-Ad-Spend.
046400     move     BLK-Revenue          to  Rec-Revenue.
046500     move     BLK-Sales            to  Rec-Sales.
046600*
046700     write    BID-Recommendation-Record.
046800*
046900     add      1  to  WS-Rec-Cnt-Out.
047000     add      BLK-Current-Bid      to  WS-Total-Cur-Bid.
047100     add      BLK-Recommended-Bid  to  WS-Total-Rec-Bid.
047200*
047300     evaluate BLK-Action
047400       when   "INCREASE"   add  1  to  WS-Increase-Cnt
047500       when   "DECREASE"   add  1  to  WS-Decrease-Cnt
047600       when   "PAUSE"      add  1  to  WS-Pause-Cnt
047700     end-evaluate.
047800*
047900     if       WS-Top5-Cnt < 5
048000              add  1  to  WS-Top5-Cnt
048100              set  WS-Top5-Ix  to  WS-Top5-Cnt
048200              move  BLK-Campaign-Id
048300                        to  WS-Top5-Campaign-Id (WS-Top5-Ix)
048400              move  BLK-Sku
048500                        to  WS-Top5-Sku (WS-Top5-Ix)
048600              move  BLK-Action
048700                        to  WS-Top5-Action (WS-Top5-Ix)
048800              move  BLK-Current-Bid
048900                        to  WS-Top5-Cur-Bid (WS-Top5-Ix)
049000              move  BLK-Recommended-Bid
049100                        to  WS-Top5-Rec-Bid (WS-Top5-Ix)
049200              move  BLK-Reason
049300                        to  WS-Top5-Reason (WS-Top5-Ix)
049400     end-if.
049500*
049600 AA060-Exit.  exit section.
049700*
049800 AA070-Compute-Summary   SECTION.
049900*********************************
050000*
050100     compute  WS-Net-Change  rounded
050200              =  WS-Total-Rec-Bid - WS-Total-Cur-Bid.
050300*
050400     if       WS-Total-Cur-Bid = zero
050500              move     zero  to  WS-Pct-Change
050600     else
050700              compute  WS-Pct-Change  rounded
050800                       =  (WS-Net-Change / WS-Total-Cur-Bid)
050900                          * 100
051000     end-if.
051100     compute  WS-Pct-Change-1dp  rounded  =  WS-Pct-Change.
051200     move     WS-Pct-Change-1dp  to  WS-Pct-Disp.
051300*
051400 AA070-Exit.  exit section.
051500*
051600 AA080-Print-Summary     SECTION.
051700*********************************
051800*
051900     initiate Bid-Summary-Report.
052000     perform  AA082-Gen-Detail-Line  thru  AA082-Exit
052100              varying  Ix  from 1 by 1
052200              until    Ix > WS-Top5-Cnt.
052300     terminate
052400              Bid-Summary-Report.
052500     close    Print-File.
052600*
052700 AA080-Exit.  exit section.
052800*
052900 AA082-Gen-Detail-Line.
053000     move     Ix  to  WS-Cur-Seq.
053100     move     WS-Top5-Campaign-Id (Ix)  to  WS-Cur-Campaign.
053200     move     WS-Top5-Sku (Ix)          to  WS-Cur-Sku.
053300     move     WS-Top5-Action (Ix)       to  WS-Cur-Action.
053400     move     WS-Top5-Cur-Bid (Ix)      to  WS-Cur-Bid-Disp.
053500     move     WS-Top5-Rec-Bid (Ix)      to  WS-Rec-Bid-Disp.
053600     move     WS-Top5-Reason (Ix)       to  WS-Cur-Reason.
053700     generate Bid-Detail-Line.
053800 AA082-Exit.  exit.
053900*
