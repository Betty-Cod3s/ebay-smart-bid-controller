000100****************************************************************
000200*                                                               *
000300*                  Bid Rule Engine (Subprogram)                *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*=======================
000900*
001000**
001100     PROGRAM-ID.         BIDRULES.
001200**
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/05/1984.
001400*                        For Applewood Computers.
001500**
001600*    Installation.       Applewood Computers, Hatfield, Herts.
001700*    Date-Written.       14/05/1984.
001800*    Date-Compiled.
001900**
002000*    Security.           Copyright (C) 1984-2026, V B Coen.
002100*                        Distributed under the GNU GPL.
002200*                        See the file COPYING for details.
002300**
002400*    Remarks.            Per-record bid evaluation for the old
002500*                        Catalogue Division cost/response rules.
002600*                        Computes ACOS, CTR & CPC then applies
002700*                        the fixed rule table, first match wins,
002800*                        to decide INCREASE/DECREASE/PAUSE/NONE
002900*                        and the new bid.
003000**
003100*    Version.            See Prog-Name in WS.
003200**
003300*    Called Modules.     None.
003400**
003500*    Functions Used.     None.
003600*    Called by.          bidanlz.
003700**
003800* Changes:
003900* 14/05/84 vbc -      Created as rsppnse - Mail Order response     BID0100
004000*                     cost rule engine for the Catalogue Div.      BID0101
004100* 02/09/87 vbc -  .01 Added low-response decrease band.            BID0102
004200* 11/02/91 vbc -  .02 5 digit response count, was 4.               BID0103
004300* 19/11/98 vbc -  .03 Y2K - dates now ccyymmdd, cost fields        BID0104
004400*                     widened, no other logic change.              BID0105
004500* 03/03/09 vbc -      Migration to Open Cobol v3.00.00.            BID0106
004600* 16/04/24 vbc         Copyright notice updated.                   BID0107
004700* 19/09/25 vbc - 3.3.00 Version update and builds reset.           BID0108
004800* 02/01/26 vbc - 1.0.00 Renamed rsppnse to bidrules & reworked     BID0109
004900*                      for online ad campaigns (acos/ctr/cpc       BID0110
005000*                      replace old response-cost metric).          BID0111
005100*                      Ticket MKT-2201.                            BID0112
005200* 09/01/26 vbc - 1.0.01 Floor decreased bid at 0.01 - MKT-2201.    BID0113
005300**
005400****************************************************************
005500* Copyright Notice.
005600* ****************
005700*
005800* This notice supersedes all prior notices, updated 2024-04-16.
005900*
006000* These files and programs are part of the Applewood Computers
006100* Accounting System and are Copyright (c) V B Coen 1976-2026.
006200*
006300* This program is free software; you can redistribute it
006400* and/or modify it under the GNU General Public License as
006500* published by the Free Software Foundation, version 3 and
006600* later, for PERSONAL USAGE ONLY, including use within a
006700* business but EXCLUDING repackaging, resale, rental or hire.
006800*
006900* Distributed in the hope that it will be useful, but WITHOUT
007000* ANY WARRANTY; without even the implied warranty of fitness
007100* for a particular purpose.  See the GNU GPL for more details.
007200*
007300* You should have received a copy of the GNU GPL along with
007400* ACAS; see the file COPYING.  If not, write to the Free
007500* Software Foundation, 59 Temple Place, Boston, MA 02111 USA.
007600****************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*=======================
008000*
008100 copy  "envdiv.cob".
008200*
008300 INPUT-OUTPUT            SECTION.
008400*-----------------------
008500*                                      none - no files used.
008600 DATA                    DIVISION.
008700*=======================
008800*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100*
009200 77  Prog-Name           pic x(17)     value "BIDRULES (1.0.01)".
009300*
009400 01  WS-Work-Fields.
009500     03  WS-Acos-1dp     pic s999v9    comp-3.
009600     03  WS-Acos-Disp    pic zzz9.9.
009700     03  WS-Spend-Disp   pic $zzzzzz9.99.
009800     03  FILLER          pic x(05).
009900*
010000 LINKAGE SECTION.
010100*----------------
010200*
010300 copy  "wsbidlnk.cob".
010400*
010500 PROCEDURE DIVISION      USING  BID-Linkage-Record.
010600*==================================================
010700*
010800 BB000-Main              SECTION.
010900*********************************
011000*
011100     perform  BB010-Compute-Metrics  thru  BB010-Exit.
011200     perform  BB020-Evaluate-Rules   thru  BB020-Exit.
011300     exit     program.
011400*
011500 BB000-Exit.  exit section.
011600*
011700 BB010-Compute-Metrics   SECTION.
011800*********************************
011900*
012000* acos = ad-spend/revenue * 100, sentinel 999.99 if revenue zero.
012100*
012200     if       BLK-Revenue = zero
012300              move     999.99  to  BLK-Acos
012400     else
012500              compute  BLK-Acos  rounded
012600                       =  (BLK-Ad-Spend / BLK-Revenue) * 100
012700     end-if.
012800*
012900* ctr = clicks / impressions * 100, zero when impressions zero.
013000*
013100     if       BLK-Impressions = zero
013200              move     zero    to  BLK-Ctr
013300     else
013400              compute  BLK-Ctr   rounded
013500                       =  (BLK-Clicks / BLK-Impressions) * 100
013600     end-if.
013700*
013800* cpc = ad-spend / clicks, zero when clicks zero.
013900*
014000     if       BLK-Clicks = zero
014100              move     zero    to  BLK-Cpc
014200     else
014300              compute  BLK-Cpc   rounded
014400                       =  BLK-Ad-Spend / BLK-Clicks
014500     end-if.
014600*
014700 BB010-Exit.  exit.
014800*
014900 BB020-Evaluate-Rules    SECTION.
015000*********************************
015100*
015200* First-match, fixed order.  Order MUST NOT change - rule 5 is
015300* dead code by design (rule 1 already catches any record that
015400* would satisfy it) but stays in the table - MKT-2201 sign off.
015500*
015600     move     zero        to  BLK-Rule-No.
015700     move     "NO-CHANGE" to  BLK-Action.
015800     move     BLK-Current-Bid  to  BLK-Recommended-Bid.
015900     move     zero        to  BLK-Bid-Change.
016000     move     spaces      to  BLK-Reason.
016100*
016200     if       BLK-Acos < 30  and  BLK-Sales > 0
016300              move  1  to  BLK-Rule-No
016400              go to BB020-Matched
016500     end-if.
016600     if       BLK-Acos > 30  and  BLK-Sales > 0
016700              move  2  to  BLK-Rule-No
016800              go to BB020-Matched
016900     end-if.
017000     if       BLK-Ad-Spend not < 10  and  BLK-Sales = 0
017100              move  3  to  BLK-Rule-No
017200              go to BB020-Matched
017300     end-if.
017400     if       BLK-Ad-Spend not < 5  and  BLK-Ad-Spend < 10
017500                                      and  BLK-Sales = 0
017600              move  4  to  BLK-Rule-No
017700              go to BB020-Matched
017800     end-if.
017900     if       BLK-Acos < 15  and  BLK-Sales > 5
018000              move  5  to  BLK-Rule-No
018100              go to BB020-Matched
018200     end-if.
018300     go       to BB020-Exit.
018400*
018500 BB020-Matched.
018600     perform  BB030-Compute-New-Bid  thru  BB030-Exit.
018700     perform  BB040-Build-Reason     thru  BB040-Exit.
018800*
018900 BB020-Exit.  exit.
019000*
019100 BB030-Compute-New-Bid   SECTION.
019200*********************************
019300*
019400     evaluate BLK-Rule-No
019500       when   1
019600              compute  BLK-Recommended-Bid  rounded
019700                       =  BLK-Current-Bid * 1.10
019800              move     "INCREASE"  to  BLK-Action
019900       when   5
020000              compute  BLK-Recommended-Bid  rounded
020100                       =  BLK-Current-Bid * 1.20
020200              move     "INCREASE"  to  BLK-Action
020300       when   2
020400              compute  BLK-Recommended-Bid  rounded
020500                       =  BLK-Current-Bid * 0.90
020600              move     "DECREASE"  to  BLK-Action
020700       when   4
020800              compute  BLK-Recommended-Bid  rounded
020900                       =  BLK-Current-Bid * 0.80
021000              move     "DECREASE"  to  BLK-Action
021100       when   3
021200              move     zero        to  BLK-Recommended-Bid
021300              move     "PAUSE"     to  BLK-Action
021400     end-evaluate.
021500*
021600* a decrease never produces a bid below one cent.
021700*
021800     if       BLK-Action = "DECREASE"
021900        and   BLK-Recommended-Bid < 0.01
022000              move     0.01  to  BLK-Recommended-Bid
022100     end-if.
022200     compute  BLK-Bid-Change
022300              =  BLK-Recommended-Bid - BLK-Current-Bid.
022400*
022500 BB030-Exit.  exit.
022600*
022700 BB040-Build-Reason      SECTION.
022800*********************************
022900*
023000     evaluate BLK-Rule-No
023100       when   1
023200              compute  WS-Acos-1dp  rounded  =  BLK-Acos
023300              move     WS-Acos-1dp  to  WS-Acos-Disp
023400              string   "ACOS "       delimited by size
023500                       WS-Acos-Disp  delimited by size
023600                       "% below target, profitable"
023700                                     delimited by size
023800                       " - bid increased 10% for more traffic."
023900                                     delimited by size
024000                       into BLK-Reason
024100              end-string
024200       when   5
024300              compute  WS-Acos-1dp  rounded  =  BLK-Acos
024400              move     WS-Acos-1dp  to  WS-Acos-Disp
024500              string   "ACOS "       delimited by size
024600                       WS-Acos-Disp  delimited by size
024700                       "% well below target - bid increased"
024800                                     delimited by size
024900                       " 20% for more traffic."
025000                                     delimited by size
025100                       into BLK-Reason
025200              end-string
025300       when   2
025400              compute  WS-Acos-1dp  rounded  =  BLK-Acos
025500              move     WS-Acos-1dp  to  WS-Acos-Disp
025600              string   "ACOS "       delimited by size
025700                       WS-Acos-Disp  delimited by size
025800                       "% above target, unprofitable"
025900                                     delimited by size
026000                       " - bid decreased 10% for efficiency."
026100                                     delimited by size
026200                       into BLK-Reason
026300              end-string
026400       when   3
026500              move     BLK-Ad-Spend  to  WS-Spend-Disp
026600              string   "Spent "      delimited by size
026700                       WS-Spend-Disp delimited by size
026800                       " with 0 sales - bid paused to prevent"
026900                                     delimited by size
027000                       " further losses."
027100                                     delimited by size
027200                       into BLK-Reason
027300              end-string
027400       when   4
027500              move     BLK-Ad-Spend  to  WS-Spend-Disp
027600              string   "Spent "      delimited by size
027700                       WS-Spend-Disp delimited by size
027800                       " with no sales yet - bid decreased 20%"
027900                                     delimited by size
028000                       " to test a lower cost."
028100                                     delimited by size
028200                       into BLK-Reason
028300              end-string
028400     end-evaluate.
028500*
028600 BB040-Exit.  exit.
028700*
