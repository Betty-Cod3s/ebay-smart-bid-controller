000100****************************************************************
000200*                                                               *
000300*         Common Environment Division Entries                  *
000400*            (Configuration Section only)                      *
000500*                                                               *
000600****************************************************************
000700*
000800 CONFIGURATION SECTION.
000900*--------------------
001000 SOURCE-COMPUTER.     GENERIC-PC.
001100 OBJECT-COMPUTER.     GENERIC-PC.
001200*
