000100*  File Description - Campaign Report File (Input).                BID0006
000200 FD  BID-Campaign-File.
000300     copy  "wsbidcmp.cob".
000400*
