000100*******************************************
000200*                                          *
000300*  Record Definition For Recommendation   *
000400*        File (Output)                    *
000500*     One record per non NO-CHANGE        *
000600*           outcome                       *
000700*******************************************
000800*  File size 149 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/01/26 vbc - Created.                                          BID0002
001300*
001400 01  BID-Recommendation-Record.
001500     03  Rec-Campaign-Id        pic x(10).
001600     03  Rec-Sku                pic x(10).
001700     03  Rec-Current-Bid        pic s9(5)v99  comp-3.
001800     03  Rec-Recommended-Bid    pic s9(5)v99  comp-3.
001900     03  Rec-Action             pic x(9).
002000     03  Rec-Bid-Change         pic s9(5)v99  comp-3.
002100     03  Rec-Reason             pic x(80).
002200     03  Rec-Acos               pic s9(5)v99  comp-3.
002300     03  Rec-Ad-Spend           pic s9(7)v99  comp-3.
002400     03  Rec-Revenue            pic s9(7)v99  comp-3.
002500     03  Rec-Sales              pic 9(5)      comp.
002600     03  filler                 pic x(10).
002700*
