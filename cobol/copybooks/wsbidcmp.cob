000100*******************************************
000200*                                          *
000300*  Record Definition For Campaign Report  *
000400*           File (Input)                  *
000500*     Read front to back, no key          *
000600*******************************************
000700*  File size 80 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.                                          BID0001
001200*
001300 01  BID-Campaign-Record.
001400     03  Cmp-Campaign-Id        pic x(10).
001500     03  Cmp-Sku                pic x(10).
001600     03  Cmp-Product-Name       pic x(20).
001700     03  Cmp-Current-Bid        pic s9(5)v99  comp-3.
001800     03  Cmp-Impressions        pic 9(9)      comp.
001900     03  Cmp-Clicks             pic 9(7)      comp.
002000     03  Cmp-Ad-Spend           pic s9(7)v99  comp-3.
002100     03  Cmp-Sales              pic 9(5)      comp.
002200     03  Cmp-Revenue            pic s9(7)v99  comp-3.
002300     03  filler                 pic x(14).
002400*
