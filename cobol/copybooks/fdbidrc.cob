000100*  File Description - Recommendations File (Output).               BID0008
000200 FD  BID-Recommend-File.
000300     copy  "wsbidrec.cob".
000400*
