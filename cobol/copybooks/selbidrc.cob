000100*  Select Entry - Recommendations File (Output).                   BID0007
000200     SELECT  BID-Recommend-File  ASSIGN TO  RECOMMENDATIONS
000300             ORGANIZATION  IS  SEQUENTIAL
000400             FILE STATUS   IS  BID-Rec-Status.
000500*
