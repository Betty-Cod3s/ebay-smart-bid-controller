000100*  Select Entry - Bid Summary Report Print File.                   BID0009
000200     SELECT  Print-File  ASSIGN TO  SUMMARY-REPORT
000300             ORGANIZATION  IS  LINE SEQUENTIAL
000400             FILE STATUS   IS  BID-Prt-Status.
000500*
