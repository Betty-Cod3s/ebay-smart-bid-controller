000100*******************************************
000200*                                          *
000300*  Working Storage For The Rule Engine    *
000400*        Default Rule Table               *
000500*     5 Entries, Evaluated In Order       *
000600*       Entry # = Evaluation Order        *
000700*******************************************
000800*
000900* 05/01/26 vbc - Created.                                          BID0003
001000*
001100 01  BID-Rule-Table.
001200     03  BID-Rule-Entry          occurs 5  indexed by BID-Rule-Ix.
001300         05  BID-Rule-Seq         pic 9        comp.
001400         05  BID-Rule-Name        pic x(22).
001500         05  BID-Rule-Condition   pic x(45).
001600         05  BID-Rule-Action      pic x(9).
001700         05  BID-Rule-Adjust-Pct  pic s999     comp-3.
001800     03  filler                   pic x(5).
001900*
