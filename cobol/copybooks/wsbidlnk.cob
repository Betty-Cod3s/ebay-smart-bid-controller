000100*******************************************
000200*                                          *
000300*  CALL Linkage Between bidanlz And the   *
000400*    bidrules Rule Engine Subprogram      *
000500*    One record in, one record out        *
000600*******************************************
000700*
000800* 05/01/26 vbc - Created.                                          BID0004
000900*
001000 01  BID-Linkage-Record.
001100     03  BLK-Campaign-Id         pic x(10).
001200     03  BLK-Campaign-Id-X   redefines  BLK-Campaign-Id.
001300         05  BLK-Campaign-Prefix     pic x(3).
001400         05  BLK-Campaign-Seq        pic x(7).
001500     03  BLK-Sku                 pic x(10).
001600     03  BLK-Sku-X           redefines  BLK-Sku.
001700         05  BLK-Sku-Prefix          pic x(2).
001800         05  BLK-Sku-Number          pic x(8).
001900     03  BLK-Current-Bid         pic s9(5)v99  comp-3.
002000     03  BLK-Impressions         pic 9(9)      comp.
002100     03  BLK-Clicks              pic 9(7)      comp.
002200     03  BLK-Ad-Spend            pic s9(7)v99  comp-3.
002300     03  BLK-Sales               pic 9(5)      comp.
002400     03  BLK-Revenue             pic s9(7)v99  comp-3.
002500*                                             derived metrics, out
002600     03  BLK-Acos                pic s9(5)v99  comp-3.
002700     03  BLK-Ctr                 pic s9(5)v99  comp-3.
002800     03  BLK-Cpc                 pic s9(5)v99  comp-3.
002900*                                             recommendation, out
003000     03  BLK-Action              pic x(9).
003100     03  BLK-Recommended-Bid     pic s9(5)v99  comp-3.
003200     03  BLK-Bid-Change          pic s9(5)v99  comp-3.
003300     03  BLK-Reason              pic x(80).
003400     03  BLK-Reason-X        redefines  BLK-Reason.
003500         05  BLK-Reason-Rule-Tag     pic x(10).
003600         05  BLK-Reason-Detail       pic x(70).
003700     03  BLK-Rule-No             pic 9         comp.
003800     03  FILLER                  pic x(05).
003900*
