000100*  Select Entry - Campaign Report File (Input).                    BID0005
000200     SELECT  BID-Campaign-File  ASSIGN TO  CAMPAIGN-REPORT
000300             ORGANIZATION  IS  SEQUENTIAL
000400             FILE STATUS   IS  BID-Cmp-Status.
000500*
