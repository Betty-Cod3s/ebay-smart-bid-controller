000100*  File Description - Bid Summary Report Print File.               BID0010
000200 FD  Print-File
000300     report is  Bid-Summary-Report.
000400*
